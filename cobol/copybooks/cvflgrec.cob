000100*******************************************
000200*                                          *
000300*  Record Definition For Flagged Crypto    *
000400*           Output File                    *
000500*     Raw record plus the 5 quality flags  *
000600*     and the run's validated-at stamp     *
000700*******************************************
000800*  File size 304 bytes.
000900*
001000* 11/08/26 pdc - Created.
001100* 14/08/26 pdc - Flags changed from 9 to x per SY house std for
001200*                Y/N indicators (see Emp-Status comment habit).
001300*
001400 01  CV-Flagged-Record.
001500     03  CV-Flg-Id                 pic x(30).
001600     03  CV-Flg-Symbol             pic x(10).
001700     03  CV-Flg-Name               pic x(30).
001800     03  CV-Flg-Current-Price      pic x(15).
001900     03  CV-Flg-High-24h           pic x(15).
002000     03  CV-Flg-Low-24h            pic x(15).
002100     03  CV-Flg-Price-Chg-24h      pic x(15).
002200     03  CV-Flg-Price-Chg-Pct      pic x(9).
002300     03  CV-Flg-Market-Cap         pic x(17).
002400     03  CV-Flg-Mkt-Cap-Rank       pic x(5).
002500     03  CV-Flg-Mkt-Cap-Chg-24h    pic x(17).
002600     03  CV-Flg-Mkt-Cap-Chg-Pct    pic x(9).
002700     03  CV-Flg-Total-Volume       pic x(17).
002800     03  CV-Flg-Circ-Supply        pic x(17).
002900     03  CV-Flg-Total-Supply       pic x(17).
003000     03  CV-Flg-Max-Supply         pic x(17).
003100     03  CV-Has-Non-Numeric-Value  pic x          value "N".
003200         88  CV-Non-Numeric-Yes                   value "Y".
003300     03  CV-Has-Abnormal-Price     pic x          value "N".
003400         88  CV-Abnormal-Price-Yes                value "Y".
003500     03  CV-Has-Invalid-Mkt-Cap    pic x          value "N".
003600         88  CV-Invalid-Mkt-Cap-Yes                value "Y".
003700     03  CV-Has-Missing-Values     pic x          value "N".
003800         88  CV-Missing-Values-Yes                value "Y".
003900     03  CV-Has-Duplicate          pic x          value "N".
004000         88  CV-Duplicate-Yes                     value "Y".
004100     03  CV-Validated-At           pic x(25).
004200     03  filler                    pic x(9).
