000100*
000200* SELECT for the raw crypto market data input file.
000300*
000400* 11/08/26 pdc - Created.
000500*
000600 select   CV-Raw-File  assign to  "CVRAW"
000700          organization is line sequential
000800          file status  is  CV-Raw-Status.
