000100*
000200* Calling-data passed on the CALL between the two halves of the
000300* nightly crypto run - adapted from the old wscall.cob shape
000400* used to hand control between py000 and the print programs.
000500*
000600* 11/08/26 pdc - Created from wscall.cob for the CV010 call.
000700* 12/08/26 pdc - Added CV-Cd-Run-Date so cv010 need not re-derive
000800*                the run date from CURRENT-DATE a second time.
000900*
001000 01  CV-Calling-Data.
001100     03  CV-Called           pic x(8).
001200     03  CV-Caller           pic x(8).
001300     03  CV-Term-Code        pic 99.
001400     03  CV-Cd-Run-Date      pic x(10).
001500     03  CV-Cd-Run-Time      pic x(8).
001600     03  filler              pic x(4).
