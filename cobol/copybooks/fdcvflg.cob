000100*
000200* FD for the flagged crypto output file.
000300*
000400 FD  CV-Flagged-File.
000500 copy "cvflgrec.cob".
