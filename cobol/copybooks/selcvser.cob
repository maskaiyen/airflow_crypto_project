000100*
000200* SELECT for the schema error report - written only when the
000300* raw file fails the R1 schema check, in place of a run.
000400*
000500* 11/08/26 pdc - Created.
000600*
000700 select   CV-Serr-File  assign to  "CVSERR"
000800          organization is line sequential
000900          file status  is  CV-Ser-Status.
