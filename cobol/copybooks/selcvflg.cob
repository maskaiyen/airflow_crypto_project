000100*
000200* SELECT for the flagged crypto output file.
000300*
000400* 11/08/26 pdc - Created.
000500*
000600 select   CV-Flagged-File  assign to  "CVFLAG"
000700          organization is line sequential
000800          file status  is  CV-Flg-Status.
