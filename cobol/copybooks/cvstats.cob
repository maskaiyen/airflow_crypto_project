000100*
000200* Run-statistics work area for the nightly crypto validation
000300* run.  Built the same way the old wspyparam1.cob padded a
000400* control record - nested groups, comp counters, a trailing
000500* filler.  Used stand-alone in WORKING-STORAGE by both cv000
000600* (while it flags each record) and cv010 (while it re-counts
000700* the flagged file for the printed report) - not passed on
000800* the CALL - each program derives its own copy, since the
000900* report is always built from a fresh read of the flagged
001000* file, not carried-over totals from the validation pass.
001100*
001200* 11/08/26 pdc - Created.
001300* 13/08/26 pdc - Added CV-Checks-Executed for the R9 trailer.
001400*
001500 01  CV-Check-Stats.
001600     03  CV-Check-Entry          occurs 5 indexed by CV-Chk-Ix.
001700         05  CV-Check-Name       pic x(20).
001800         05  CV-Check-Status     pic x(7).
001900         05  CV-Check-Total      pic 9(7)         comp.
002000         05  CV-Check-Failed     pic 9(7)         comp.
002100         05  CV-Check-Pct        pic 9(3)v9(2).
002200     03  CV-Total-Rows           pic 9(7)         comp.
002300     03  CV-Checks-Executed      pic 9            comp.
002400     03  CV-Overall-Status       pic x(7).
002500     03  filler                  pic x(20).
002600*
002700 01  CV-Schema-Result.
002800     03  CV-Schema-Status        pic x(30).
002900     03  CV-Schema-Message       pic x(60).
003000     03  filler                  pic x(10).
