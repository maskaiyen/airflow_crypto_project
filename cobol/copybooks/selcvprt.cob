000100*
000200* SELECT for the quality-report print file - 96 cols, portrait,
000300* run through Report Writer same as the payroll check register.
000400*
000500* 11/08/26 pdc - Created.
000600*
000700 select   Print-File  assign to  "CVQRPT"
000800          organization is line sequential
000900          file status  is  CV-Prt-Status.
