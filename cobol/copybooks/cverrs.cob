000100*
000200* Error message literals for the nightly crypto run - same
000300* house numbering as the payroll SY/PYnnn messages, renumbered
000400* under the CV prefix for this module.
000500*
000600* 11/08/26 pdc - Created.
000700*
000800 01  Error-Messages.
000900* System wide
001000     03  SY001      pic x(46) value
001100         "SY001 Aborting run - Note error and continue".
001200     03  SY014      pic x(43) value
001300         "SY014 Nothing to do - No input data found".
001400* Module general
001500     03  CV001      pic x(45) value
001600         "CV001 Raw crypto input file not found -".
001700     03  CV002      pic x(40) value
001800         "CV002 Read error on raw crypto input -".
001900     03  CV003      pic x(38) value
002000         "CV003 Flagged output file open error -".
002100     03  CV004      pic x(40) value
002200         "CV004 Quality report print file error -".
002300     03  CV005      pic x(38) value
002400         "CV005 Schema error report open error -".
002500     03  filler     pic x(1).
