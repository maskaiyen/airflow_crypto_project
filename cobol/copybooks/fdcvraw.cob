000100*
000200* FD for the raw crypto market data input file.
000300*
000400 FD  CV-Raw-File.
000500 copy "cvrawrec.cob".
