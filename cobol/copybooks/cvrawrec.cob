000100*******************************************
000200*                                          *
000300*  Record Definition For Raw Crypto        *
000400*           Market Data File               *
000500*     One record per cryptocurrency        *
000600*******************************************
000700*  File size 265 bytes.  Fields arriving from the feed are
000800*  kept as text here, not as numeric pictures, because several
000900*  of them may turn up empty or carrying garbage - the
001000*  numeric-types check (ab010 in cv000) is what decides that,
001100*  not the COBOL compiler at read time.
001200*
001300* 11/08/26 pdc - Created.
001400* 12/08/26 pdc - Widened the four money fields by one byte each
001500*                after the dry run choked on a leading "-".
001600*
001700 01  CV-Raw-Record.
001800     03  CV-Raw-Id                 pic x(30).
001900     03  CV-Raw-Symbol             pic x(10).
002000     03  CV-Raw-Name               pic x(30).
002100     03  CV-Raw-Current-Price      pic x(15).
002200     03  CV-Raw-High-24h           pic x(15).
002300     03  CV-Raw-Low-24h            pic x(15).
002400     03  CV-Raw-Price-Chg-24h      pic x(15).
002500     03  CV-Raw-Price-Chg-Pct      pic x(9).
002600     03  CV-Raw-Market-Cap         pic x(17).
002700     03  CV-Raw-Mkt-Cap-Rank       pic x(5).
002800     03  CV-Raw-Mkt-Cap-Chg-24h    pic x(17).
002900     03  CV-Raw-Mkt-Cap-Chg-Pct    pic x(9).
003000     03  CV-Raw-Total-Volume       pic x(17).
003100     03  CV-Raw-Circ-Supply        pic x(17).
003200     03  CV-Raw-Total-Supply       pic x(17).
003300     03  CV-Raw-Max-Supply         pic x(17).
003400     03  filler                    pic x(10).
