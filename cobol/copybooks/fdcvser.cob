000100*
000200* FD for the schema error report.
000300*
000400 FD  CV-Serr-File.
000500 01  CV-Serr-Record.
000600     03  CV-Serr-Line              pic x(76).
000700     03  filler                    pic x(4).
