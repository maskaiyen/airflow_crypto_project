000100*****************************************************************
000200*                                                               *
000300*   Common Environment Division Boiler-Plate                    *
000400*   Copied into every program in this system so that the        *
000500*   special names and class tests are the same everywhere.      *
000600*                                                                *
000700*****************************************************************
000800*
000900* 11/08/26 pdc - Created, split out of cv000 so cv010 picks up
001000*                the same class tests without re-typing them.
001100*
001200 CONFIGURATION SECTION.
001300*=====================*
001400 SOURCE-COMPUTER.    IBM-370.
001500 OBJECT-COMPUTER.    IBM-370.
001600 SPECIAL-NAMES.
001700     C01 IS TOP-OF-FORM
001800     CLASS CV-NUMERIC-CLASS IS "0" THRU "9"
001900     CLASS CV-ALPHA-CLASS   IS "A" THRU "Z" "a" THRU "z"
002000     UPSI-0.
002100*
002200* UPSI-0 is not tested by any program yet - left declared for
002300* the operator console per house standard, same as payroll.
002400*
