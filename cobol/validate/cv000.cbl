000100*****************************************************************
000200*                                                               *
000300*             Crypto Market Data Quality Validation             *
000400*                    Nightly Batch - Start Of Run               *
000500*                                                               *
000600*****************************************************************
000700*
000800 identification          division.
000900*===============================
001000*
001100*
001200 program-id.         cv000.
001300*
001400*    Author.             P D Carrick, 14/08/87.
001500*                        For Northgate Data Services.
001600*
001700*    Installation.       Northgate Data Services - Batch Suite.
001800*
001900*    Date-Written.       14/08/87.
002000*
002100*    Date-Compiled.
002200*
002300*    Security.           Copyright (C) 1987-2026, Northgate Data
002400*                        Services.  Internal use only.
002500*
002600*    Remarks.            Validation Run - Start Of Day.
002700*                        Reads the raw market-data feed, checks
002800*                        it is structurally sound, runs the five
002900*                        row checks over every record, writes the
003000*                        flagged file, then hands off to cv010
003100*                        for the printed quality report - or, if
003200*                        the feed itself is no good, writes the
003300*                        schema error report and skips the row
003400*                        checks altogether.
003500*
003600*    Version.            See Prog-Name in WS.
003700*
003800*    Called modules.     cv010.
003900*
004000*    Error messages used.
004100*  System wide:
004200*                        SY001, SY014.
004300*  Module specific:
004400*                        CV001, CV003.
004500*
004600* Changes:
004700* 14/08/87 pdc -        Written - daily commodity-price feed
004800*                       scrub, 3 checks only (range, missing,
004900*                       dupes).  Feed was EOD metals pricing.
005000* 02/03/89 pdc -    .01 Added market-value consistency check
005100*                       after the March reconciliation mess.
005200* 19/09/91 jrt -    .02 Ported off the Series/1 job stream onto
005300*                       the new batch scheduler. No logic change.
005400* 11/01/94 pdc -    .03 Schema check added - feed had started
005500*                       arriving short of fields twice that qtr.
005600* 08/06/98 smw - Y2K.04 Date routines widened to store the full
005700*                       century - WSA-cc was being defaulted
005800*                       blind.
005900* 23/11/99 smw -    .05 Confirmed clean on century rollover
006000*                       tests.
006100* 17/02/03 jrt -    .06 Output file renamed, old name retired.
006200* 30/08/08 pdc -    .07 Numeric-type check split out as its own
006300*                       pass - used to be folded into the range
006400*                       check and was missing non-numeric text.
006500* 12/05/14 jrt -    .08 Moved to line-sequential I-O, indexed
006600*                       files dropped - feed is a nightly extract
006700*                       now, not a live ISAM update.
006800* 14/07/21 smw - 2.0.00 Re-pointed at the crypto market-data feed
006900*                       replacing the metals feed retired in Q1.
007000*                       Record layout rebuilt around id/symbol
007100*                       rather than a commodity code.
007200* 02/02/22 smw -    .01 Price-range bounds changed to
007300*                       0.000001 - 1,000,000 USD for crypto.
007400* 19/10/22 pdc -    .02 Market-cap consistency rule added -
007500*                       expected = price * circulating supply.
007600* 11/08/26 pdc - 2.1.00 Rebuilt report hand-off to call cv010
007700*                       instead of writing the report here -
007800*                       keeps this module to read/validate/write.
007900* 13/08/26 pdc -    .01 Duplicate-id table widened to 5000 rows
008000*                       after the overnight run clipped at 500.
008100* 13/08/26 pdc -    .02 CV-Seen-Id given an explicit VALUE SPACES
008200*                       - the empty-slot test must not depend on
008300*                       whatever happened to be left in storage.
008400* 14/08/26 jrt -    .03 Market-cap work fields widened from
008500*                       s9(12) to s9(13) integer digits - a
008600*                       trillion-dollar-class market cap was
008700*                       dropping its lead digit going through
008800*                       ab025, which then fed ab030 a wrong
008900*                       relative error.
009000* 14/08/26 jrt -    .04 Schema check now tells invalid_type apart
009100*                       from a missing file - a record that
009200*                       doesn't de-block to the FD's layout is
009300*                       not the same fault as no file at all.
009400*                       Error-message mapping pulled out into its
009500*                       own paragraph with a WHEN OTHER.
009600*
009700 environment             division.
009800*===============================
009900*
010000 copy  "envdiv.cob".
010100*
010200 input-output            section.
010300 file-control.
010400 copy  "selcvraw.cob".
010500 copy  "selcvflg.cob".
010600 copy  "selcvser.cob".
010700*
010800 data                    division.
010900*===============================
011000*
011100 file section.
011200*
011300 copy  "fdcvraw.cob".
011400 copy  "fdcvflg.cob".
011500 copy  "fdcvser.cob".
011600*
011700 working-storage section.
011800*-----------------------
011900 77  Prog-Name           pic x(15) value "CV000 (2.1.00)".
012000*
012100 copy  "cverrs.cob".
012200 copy  "cvstats.cob".
012300*
012400 01  WS-Data.
012500     03  WS-Eof-Sw       pic x           value "N".
012600         88  WS-Eof                      value "Y".
012700     03  CV-Raw-Status   pic xx          value "00".
012800     03  CV-Flg-Status   pic xx          value "00".
012900     03  CV-Ser-Status   pic xx          value "00".
013000     03  WS-Raw-Open-Sw  pic x           value "N".
013100         88  WS-Raw-Open                 value "Y".
013200     03  filler          pic x(4)        value spaces.
013300*
013400* Generic decimal-text scanner.  One raw field at a time is
013500* moved in here by ab010/ab020/ab030 and walked a byte at a go
013600* by ab025-Parse-Decimal-Field - digits, one leading sign, one
013700* point.  No intrinsic FUNCTION used; this is the house way of
013800* testing & de-editing NUMVAL-shaped text on a pre-90s compiler.
013900*
014000 01  CV-Generic-Scan.
014100     03  CV-Gs-Text           pic x(17)   value spaces.
014200     03  filler               pic x(1)    value space.
014300 01  CV-Generic-Scan-Bytes redefines CV-Generic-Scan.
014400     03  CV-Gs-Char           pic x       occurs 17.
014500     03  filler               pic x(1)    value space.
014600*
014700 01  WS-Scan-Work.
014800     03  WS-Field-Ix          binary-char unsigned.
014900     03  WS-Field-Len         binary-char unsigned.
015000     03  WS-Digit-Count       binary-char unsigned.
015100     03  WS-Frac-Digits       binary-char unsigned.
015200     03  WS-Negative-Sw       pic x.
015300     03  WS-Point-Seen-Sw     pic x.
015400     03  WS-Digit-Val         pic 9.
015500     03  WS-Field-Empty-Sw    pic x.
015600         88  WS-Field-Empty                value "Y".
015700     03  WS-Numeric-Ok-Sw     pic x.
015800         88  WS-Numeric-Ok                 value "Y".
015900     03  filler               pic x(2).
016000*
016100* Scaled-integer accumulator and power-of-ten table - the
016200* field's digits (sign and point stripped out) pile up here as
016300* a plain integer, then WS-Real-Value divides it back down by
016400* 10 raised to however many of those digits were after the
016500* point.  Table-lookup instead of raising to a power, same as
016600* the shop did it before FUNCTION was ever on the compiler.
016700*
016800 01  WS-Pow10-Literals.
016900     03  filler               pic 9(8)    value 1.
017000     03  filler               pic 9(8)    value 10.
017100     03  filler               pic 9(8)    value 100.
017200     03  filler               pic 9(8)    value 1000.
017300     03  filler               pic 9(8)    value 10000.
017400     03  filler               pic 9(8)    value 100000.
017500     03  filler               pic 9(8)    value 1000000.
017600     03  filler               pic 9(8)    value 10000000.
017700 01  WS-Pow10-Table redefines WS-Pow10-Literals.
017800     03  WS-Pow10             pic 9(8)    occurs 8.
017900*
018000 01  WS-Numeric-Work.
018100     03  WS-Parsed-Value      pic s9(17)      comp-3 value zero.
018200     03  WS-Real-Value        pic s9(13)v9(6) comp-3 value zero.
018300     03  WS-Price-Value       pic s9(12)v9(6) comp-3 value zero.
018400     03  WS-Supply-Value      pic s9(13)v9(6) comp-3 value zero.
018500     03  WS-Mktcap-Value      pic s9(13)v9(6) comp-3 value zero.
018600     03  WS-Expected-Value    pic s9(13)v9(6) comp-3 value zero.
018700     03  WS-Diff-Value        pic s9(13)v9(6) comp-3 value zero.
018800     03  WS-Rel-Error         pic s9(5)v9(8)  comp-3 value zero.
018900     03  filler               pic x(1).
019000*
019100* Duplicate-id table - the id of every record seen so far this
019200* run, searched linearly since the feed carries no key or
019300* order assumption worth bisecting on.
019400*
019500 01  CV-Seen-Ids.
019600     03  CV-Seen-Id           occurs 5000
019700                               indexed by CV-Seen-Ix
019800                               pic x(30)   value spaces.
019900     03  filler               pic x(1).
020000*
020100* Run-date / time work area - built once at aa000-Main, stamped
020200* onto every record's Validated-At field and onto the
020300* completion log.  ACCEPT FROM DATE/TIME, not CURRENT-DATE -
020400* this module predates that intrinsic on the shop's compiler
020500* and nobody has seen a reason to change it since.
020600*
020700 01  WS-Run-Date-Block.
020800     03  WSA-cc               pic 99.
020900     03  WSA-yy               pic 99.
021000     03  WSA-mm               pic 99.
021100     03  WSA-dd               pic 99.
021200     03  filler               pic x(1)    value space.
021300 01  WS-Run-Date-Num redefines WS-Run-Date-Block
021400                          pic 9(8).
021500 01  WS-Run-Time-Block.
021600     03  WSB-hh               pic 99.
021700     03  WSB-mm               pic 99.
021800     03  WSB-ss               pic 99.
021900     03  filler               pic xx.
022000*
022100 01  WS-Validated-At          pic x(25)   value spaces.
022200*
022300 copy "cvcall.cob".
022400*
022500 procedure division.
022600*===================
022700*
022800 aa000-Main                  section.
022900***********************************
023000*
023100     accept    WS-Run-Date-Num from date YYYYMMDD.
023200     accept    WS-Run-Time-Block from time.
023300     perform   aa010-Build-Run-Date.
023400*
023500     move      "valid" to CV-Schema-Status.
023600     move      spaces  to CV-Schema-Message.
023700*
023800     perform   aa020-Open-Raw-File.
023900     if        CV-Schema-Status = "valid"
024000               perform aa030-Schema-Check
024100     end-if.
024200*
024300     if        CV-Schema-Status not = "valid"
024400               perform aa080-Write-Schema-Error
024500               perform aa090-Log-Completion
024600               if   WS-Raw-Open
024700                    close CV-Raw-File
024800               end-if
024900               goback
025000     end-if.
025100*
025200     perform   aa040-Full-Validation.
025300     perform   aa060-Call-Report-Builder.
025400     perform   aa090-Log-Completion.
025500     close     CV-Raw-File.
025600*
025700 aa000-Exit.  exit section.
025800*
025900 aa010-Build-Run-Date        section.
026000***********************************
026100*
026200* Turns the accepted date/time into the ccyy-mm-ddThh:mm:ss
026300* stamp used on every output record's Validated-At field (an
026400* ISO-8601-style local timestamp - Asia/Taipei in the original
026500* feed, this run's own clock here, per R7).
026600*
026700     string    WSA-cc WSA-yy "-" WSA-mm "-" WSA-dd "T"
026800               WSB-hh ":" WSB-mm ":" WSB-ss
026900               delimited by size into WS-Validated-At
027000     end-string.
027100*
027200 aa010-Exit.  exit section.
027300*
027400 aa020-Open-Raw-File         section.
027500***********************************
027600*
027700     open      input CV-Raw-File.
027800     if        CV-Raw-Status not = "00"
027900               display  CV001 upon console
028000               display  CV-Raw-Status upon console
028100               move     "empty_data" to CV-Schema-Status
028200     else
028300               move     "Y" to WS-Raw-Open-Sw
028400     end-if.
028500*
028600 aa020-Exit.  exit section.
028700*
028800 aa030-Schema-Check          section.
028900***********************************
029000*
029100* R1 - schema validation, once, before any row-level work.
029200* Lacking a dynamic schema to interrogate, the structural test
029300* this shop's compiler can make is: is there at least one
029400* record, it reads as a proper fixed-layout record, and it
029500* carries every required field.
029600*
029700     move      "valid" to CV-Schema-Status.
029800*
029900     read      CV-Raw-File at end
030000               move "empty_data" to CV-Schema-Status
030100               move "Y" to WS-Eof-Sw
030200     end-read.
030300*
030400* A read that neither succeeded (status 00) nor hit end of file
030500* (status 10, trapped above) means the line on the feed did not
030600* de-block into a record our FD recognises - garbled or the
030700* wrong record length.  That is as close as a fixed-record read
030800* gets to "not a valid record set".
030900*
031000     if        CV-Schema-Status = "valid"
031100               if       CV-Raw-Status not = "00"
031200                        move "invalid_type" to CV-Schema-Status
031300               end-if
031400     end-if.
031500*
031600     if        CV-Schema-Status = "valid"
031700               if       CV-Raw-Id = spaces
031800                  or    CV-Raw-Symbol = spaces
031900                  or    CV-Raw-Name = spaces
032000                  or    CV-Raw-Current-Price = spaces
032100                  or    CV-Raw-Market-Cap = spaces
032200                  or    CV-Raw-Total-Volume = spaces
032300                  or    CV-Raw-Circ-Supply = spaces
032400                        move "missing_required_fields"
032500                             to CV-Schema-Status
032600               end-if
032700     end-if.
032800*
032900 aa030-Exit.  exit section.
033000*
033100 aa040-Full-Validation       section.
033200***********************************
033300*
033400* BATCH FLOW step 3 - every record gets all five checks, in the
033500* order laid out below, then the timestamp.  Nothing is ever
033600* dropped - every record read is a record written.  The first
033700* record is already in hand from aa030's read.
033800*
033900     open      output CV-Flagged-File.
034000     if        CV-Flg-Status not = "00"
034100               display CV003 upon console
034200               display CV-Flg-Status upon console
034300     end-if.
034400*
034500     set       CV-Seen-Ix to 1.
034600     move      zero to CV-Total-Rows.
034700*
034800     perform   ab001-Read-And-Process until WS-Eof.
034900*
035000     close     CV-Flagged-File.
035100*
035200 aa040-Exit.  exit section.
035300*
035400 ab001-Read-And-Process      section.
035500***********************************
035600*
035700* Classic read-process-read: the record waiting from aa030's
035800* peek read (or the previous trip round this paragraph) is
035900* processed first, then the next one is drawn for next time.
036000*
036100     perform   ab000-Process-One-Record.
036200     read      CV-Raw-File at end
036300               move "Y" to WS-Eof-Sw
036400     end-read.
036500*
036600 ab001-Exit.  exit section.
036700*
036800 aa060-Call-Report-Builder   section.
036900***********************************
037000*
037100     move      "CV010" to CV-Called
037200     move      "CV000" to CV-Caller
037300     move      zero    to CV-Term-Code
037400     move      WS-Validated-At (1:10) to CV-Cd-Run-Date
037500     move      WS-Validated-At (12:8) to CV-Cd-Run-Time
037600     call      "cv010" using CV-Calling-Data.
037700*
037800 aa060-Exit.  exit section.
037900*
038000 aa080-Write-Schema-Error    section.
038100***********************************
038200*
038300* R10 - the schema error report.  Plain WRITE, not Report
038400* Writer - there is only ever one of these in a run and it is
038500* five lines long, nothing worth a report group for.
038600*
038700     perform   ab080-Map-Schema-Message.
038800     open      output CV-Serr-File.
038900     move      spaces to CV-Serr-Record.
039000     move      "status: FAILED"          to CV-Serr-Line
039100     write     CV-Serr-Record.
039200     move      spaces to CV-Serr-Record.
039300     move      "stage: schema_validation" to CV-Serr-Line
039400     write     CV-Serr-Record.
039500     move      spaces to CV-Serr-Record.
039600     string    "error: " CV-Schema-Status
039700               delimited by size into CV-Serr-Line
039800     end-string
039900     write     CV-Serr-Record.
040000     move      spaces to CV-Serr-Record.
040100     string    "error_message: " CV-Schema-Message
040200               delimited by size into CV-Serr-Line
040300     end-string
040400     write     CV-Serr-Record.
040500     move      spaces to CV-Serr-Record.
040600     move      "passed: (none)"           to CV-Serr-Line
040700     write     CV-Serr-Record.
040800     move      spaces to CV-Serr-Record.
040900     move      "failed: schema_validation" to CV-Serr-Line
041000     write     CV-Serr-Record.
041100     close     CV-Serr-File.
041200*
041300 aa080-Exit.  exit section.
041400*
041500 ab080-Map-Schema-Message    section.
041600***********************************
041700*
041800* Error-message text keyed off the schema status code, same four
041900* lines the printed error report carries.  WHEN OTHER is the
042000* desk's own fallback for a status this mapping has never heard
042100* of - belt and braces, since nothing upstream is meant to set
042200* CV-Schema-Status to anything outside the first three.
042300*
042400     evaluate  CV-Schema-Status
042500         when   "empty_data"
042600                move "Input file is empty or missing"
042700                     to CV-Schema-Message
042800         when   "invalid_type"
042900                move "Input is not a valid record set"
043000                     to CV-Schema-Message
043100         when   "missing_required_fields"
043200                move "Missing required fields"
043300                     to CV-Schema-Message
043400         when   other
043500                move "Unknown schema error"
043600                     to CV-Schema-Message
043700     end-evaluate.
043800*
043900 ab080-Exit.  exit section.
044000*
044100 aa090-Log-Completion        section.
044200***********************************
044300*
044400* Step 5 - completion summary.  FAILED goes out as a warning
044500* line, everything else as plain information.
044600*
044700     if        CV-Schema-Status not = "valid"
044800               display SY001 upon console
044900               display "CV000 WARNING - schema_validation FAILED - "
045000                       CV-Schema-Status upon console
045100     else
045200               display "CV000 run complete - rows read = "
045300                       CV-Total-Rows
045400                       " at " WS-Validated-At upon console
045500     end-if.
045600*
045700 aa090-Exit.  exit section.
045800*
045900 ab000-Process-One-Record    section.
046000***********************************
046100*
046200* One pass of the five row checks, in the order below, over the
046300* record currently held in CV-Raw-Record - then the stamp,
046400* then the write.  Each check is independent; a record can
046500* trip several.
046600*
046700     move      spaces to CV-Flagged-Record.
046800     add       1 to CV-Total-Rows.
046900*
047000     move      CV-Raw-Id               to CV-Flg-Id
047100     move      CV-Raw-Symbol           to CV-Flg-Symbol
047200     move      CV-Raw-Name             to CV-Flg-Name
047300     move      CV-Raw-Current-Price    to CV-Flg-Current-Price
047400     move      CV-Raw-High-24h         to CV-Flg-High-24h
047500     move      CV-Raw-Low-24h          to CV-Flg-Low-24h
047600     move      CV-Raw-Price-Chg-24h    to CV-Flg-Price-Chg-24h
047700     move      CV-Raw-Price-Chg-Pct    to CV-Flg-Price-Chg-Pct
047800     move      CV-Raw-Market-Cap       to CV-Flg-Market-Cap
047900     move      CV-Raw-Mkt-Cap-Rank     to CV-Flg-Mkt-Cap-Rank
048000     move      CV-Raw-Mkt-Cap-Chg-24h  to CV-Flg-Mkt-Cap-Chg-24h
048100     move      CV-Raw-Mkt-Cap-Chg-Pct  to CV-Flg-Mkt-Cap-Chg-Pct
048200     move      CV-Raw-Total-Volume     to CV-Flg-Total-Volume
048300     move      CV-Raw-Circ-Supply      to CV-Flg-Circ-Supply
048400     move      CV-Raw-Total-Supply     to CV-Flg-Total-Supply
048500     move      CV-Raw-Max-Supply       to CV-Flg-Max-Supply
048600*
048700     perform   ab010-Check-Numeric-Types
048800     perform   ab020-Check-Price-Range
048900     perform   ab030-Check-Market-Cap
049000     perform   ab040-Check-Missing-Values
049100     perform   ab050-Check-Duplicates
049200     move      WS-Validated-At         to CV-Validated-At
049300*
049400     write     CV-Flagged-Record.
049500*
049600 ab000-Exit.  exit section.
049700*
049800 ab010-Check-Numeric-Types   section.
049900***********************************
050000*
050100* R2 - for each of the 13 numeric fields, an empty field passes
050200* silently; a present field that is not a valid number flags
050300* the whole record.  ab025 does the actual character scan -
050400* the value it derives is of no interest here, only whether it
050500* parsed.
050600*
050700     move      "N" to CV-Has-Non-Numeric-Value.
050800*
050900     move      CV-Flg-Current-Price    to CV-Gs-Text
051000     perform   ab025-Parse-Decimal-Field
051100     if        not WS-Field-Empty and not WS-Numeric-Ok
051200               move "Y" to CV-Has-Non-Numeric-Value
051300     end-if.
051400     move      CV-Flg-High-24h         to CV-Gs-Text
051500     perform   ab025-Parse-Decimal-Field
051600     if        not WS-Field-Empty and not WS-Numeric-Ok
051700               move "Y" to CV-Has-Non-Numeric-Value
051800     end-if.
051900     move      CV-Flg-Low-24h          to CV-Gs-Text
052000     perform   ab025-Parse-Decimal-Field
052100     if        not WS-Field-Empty and not WS-Numeric-Ok
052200               move "Y" to CV-Has-Non-Numeric-Value
052300     end-if.
052400     move      CV-Flg-Price-Chg-24h    to CV-Gs-Text
052500     perform   ab025-Parse-Decimal-Field
052600     if        not WS-Field-Empty and not WS-Numeric-Ok
052700               move "Y" to CV-Has-Non-Numeric-Value
052800     end-if.
052900     move      CV-Flg-Price-Chg-Pct    to CV-Gs-Text
053000     perform   ab025-Parse-Decimal-Field
053100     if        not WS-Field-Empty and not WS-Numeric-Ok
053200               move "Y" to CV-Has-Non-Numeric-Value
053300     end-if.
053400     move      CV-Flg-Market-Cap       to CV-Gs-Text
053500     perform   ab025-Parse-Decimal-Field
053600     if        not WS-Field-Empty and not WS-Numeric-Ok
053700               move "Y" to CV-Has-Non-Numeric-Value
053800     end-if.
053900     move      CV-Flg-Mkt-Cap-Rank     to CV-Gs-Text
054000     perform   ab025-Parse-Decimal-Field
054100     if        not WS-Field-Empty and not WS-Numeric-Ok
054200               move "Y" to CV-Has-Non-Numeric-Value
054300     end-if.
054400     move      CV-Flg-Mkt-Cap-Chg-24h  to CV-Gs-Text
054500     perform   ab025-Parse-Decimal-Field
054600     if        not WS-Field-Empty and not WS-Numeric-Ok
054700               move "Y" to CV-Has-Non-Numeric-Value
054800     end-if.
054900     move      CV-Flg-Mkt-Cap-Chg-Pct  to CV-Gs-Text
055000     perform   ab025-Parse-Decimal-Field
055100     if        not WS-Field-Empty and not WS-Numeric-Ok
055200               move "Y" to CV-Has-Non-Numeric-Value
055300     end-if.
055400     move      CV-Flg-Total-Volume     to CV-Gs-Text
055500     perform   ab025-Parse-Decimal-Field
055600     if        not WS-Field-Empty and not WS-Numeric-Ok
055700               move "Y" to CV-Has-Non-Numeric-Value
055800     end-if.
055900     move      CV-Flg-Circ-Supply      to CV-Gs-Text
056000     perform   ab025-Parse-Decimal-Field
056100     if        not WS-Field-Empty and not WS-Numeric-Ok
056200               move "Y" to CV-Has-Non-Numeric-Value
056300     end-if.
056400     move      CV-Flg-Total-Supply     to CV-Gs-Text
056500     perform   ab025-Parse-Decimal-Field
056600     if        not WS-Field-Empty and not WS-Numeric-Ok
056700               move "Y" to CV-Has-Non-Numeric-Value
056800     end-if.
056900     move      CV-Flg-Max-Supply       to CV-Gs-Text
057000     perform   ab025-Parse-Decimal-Field
057100     if        not WS-Field-Empty and not WS-Numeric-Ok
057200               move "Y" to CV-Has-Non-Numeric-Value
057300     end-if.
057400*
057500 ab010-Exit.  exit section.
057600*
057700 ab020-Check-Price-Range     section.
057800***********************************
057900*
058000* R3 - only a parseable current_price is compared; null or
058100* garbage never trips this flag.  Boundaries 0.000001 and
058200* 1,000,000 exactly are NOT abnormal.
058300*
058400     move      "N" to CV-Has-Abnormal-Price.
058500     move      CV-Flg-Current-Price to CV-Gs-Text
058600     perform   ab025-Parse-Decimal-Field.
058700     if        not WS-Field-Empty and WS-Numeric-Ok
058800               move WS-Real-Value to WS-Price-Value
058900               if   WS-Price-Value < 0.000001
059000                 or WS-Price-Value > 1000000
059100                    move "Y" to CV-Has-Abnormal-Price
059200               end-if
059300     end-if.
059400*
059500 ab020-Exit.  exit section.
059600*
059700 ab030-Check-Market-Cap      section.
059800***********************************
059900*
060000* R4 - only evaluated when market_cap, current_price and
060100* circulating_supply are all present and numeric; otherwise the
060200* flag stays false.  market_cap <= 0 flags outright; otherwise
060300* expected = price * supply and relative_error =
060400* abs(market_cap - expected) / market_cap must be strictly
060500* under 5% to pass - exactly 5% fails.
060600*
060700     move      "N" to CV-Has-Invalid-Mkt-Cap.
060800*
060900     move      CV-Flg-Market-Cap to CV-Gs-Text
061000     perform   ab025-Parse-Decimal-Field.
061100     if        WS-Field-Empty or not WS-Numeric-Ok
061200               go to ab030-Exit
061300     end-if.
061400     move      WS-Real-Value to WS-Mktcap-Value.
061500*
061600     move      CV-Flg-Current-Price to CV-Gs-Text
061700     perform   ab025-Parse-Decimal-Field.
061800     if        WS-Field-Empty or not WS-Numeric-Ok
061900               go to ab030-Exit
062000     end-if.
062100     move      WS-Real-Value to WS-Price-Value.
062200*
062300     move      CV-Flg-Circ-Supply to CV-Gs-Text
062400     perform   ab025-Parse-Decimal-Field.
062500     if        WS-Field-Empty or not WS-Numeric-Ok
062600               go to ab030-Exit
062700     end-if.
062800     move      WS-Real-Value to WS-Supply-Value.
062900*
063000     if        WS-Mktcap-Value <= 0
063100               move "Y" to CV-Has-Invalid-Mkt-Cap
063200               go to ab030-Exit
063300     end-if.
063400*
063500     compute   WS-Expected-Value rounded =
063600               WS-Price-Value * WS-Supply-Value.
063700     compute   WS-Diff-Value = WS-Mktcap-Value - WS-Expected-Value.
063800     if        WS-Diff-Value < 0
063900               compute WS-Diff-Value = WS-Diff-Value * -1
064000     end-if.
064100     compute   WS-Rel-Error rounded =
064200               WS-Diff-Value / WS-Mktcap-Value.
064300     if        WS-Rel-Error >= 0.05
064400               move "Y" to CV-Has-Invalid-Mkt-Cap
064500     end-if.
064600*
064700 ab030-Exit.  exit section.
064800*
064900 ab040-Check-Missing-Values  section.
065000***********************************
065100*
065200* R5 - any of the 7 required fields empty flags the record.
065300*
065400     move      "N" to CV-Has-Missing-Values.
065500     if        CV-Flg-Id = spaces
065600          or   CV-Flg-Symbol = spaces
065700          or   CV-Flg-Name = spaces
065800          or   CV-Flg-Current-Price = spaces
065900          or   CV-Flg-Market-Cap = spaces
066000          or   CV-Flg-Total-Volume = spaces
066100          or   CV-Flg-Circ-Supply = spaces
066200               move "Y" to CV-Has-Missing-Values
066300     end-if.
066400*
066500 ab040-Exit.  exit section.
066600*
066700 ab050-Check-Duplicates      section.
066800***********************************
066900*
067000* R6 - file order matters here, not a sort key.  First
067100* occurrence of an id is never flagged; every one after it is.
067200* Linear table search, since the feed carries no ordering
067300* assumption worth bisecting on.
067400     move      "N" to CV-Has-Duplicate.
067500     set       CV-Seen-Ix to 1.
067600     perform   ab051-Bump-Seen-Ix
067700               until CV-Seen-Ix > 5000
067800               or    CV-Seen-Id (CV-Seen-Ix) = spaces
067900               or    CV-Seen-Id (CV-Seen-Ix) = CV-Flg-Id.
068000     if        CV-Seen-Ix <= 5000
068100               if       CV-Seen-Id (CV-Seen-Ix) = CV-Flg-Id
068200                        move "Y" to CV-Has-Duplicate
068300               else
068400                        move CV-Flg-Id to CV-Seen-Id (CV-Seen-Ix)
068500               end-if
068600     end-if.
068700*
068800 ab050-Exit.  exit section.
068900*
069000 ab051-Bump-Seen-Ix          section.
069100***********************************
069200*
069300     set       CV-Seen-Ix up by 1.
069400*
069500 ab051-Exit.  exit section.
069600*
069700 ab025-Parse-Decimal-Field   section.
069800***********************************
069900*
070000* Shared scanner/parser.  Walks CV-Gs-Text (already moved in by
070100* the caller) a byte at a time: digits, one leading "-", one
070200* ".".  An all-spaces field sets WS-Field-Empty and is left
070300* well alone, per R2/R3/R4's "null never trips the flag" rule.
070400* Otherwise sets WS-Numeric-Ok and, when ok, a real de-edited
070500* WS-Real-Value scaled back down by however many digits came
070600* after the point.
070700*
070800     move      "N" to WS-Field-Empty-Sw
070900     move      "Y" to WS-Numeric-Ok-Sw
071000     move      "N" to WS-Negative-Sw
071100     move      "N" to WS-Point-Seen-Sw
071200     move      zero to WS-Digit-Count WS-Frac-Digits
071300                        WS-Parsed-Value WS-Real-Value.
071400*
071500     move      17 to WS-Field-Len.
071600     perform   ab026-Trim-Trailing-Space
071700               until WS-Field-Len = 0
071800               or    CV-Gs-Char (WS-Field-Len) not = space.
071900*
072000     if        WS-Field-Len = 0
072100               move "Y" to WS-Field-Empty-Sw
072200               go to ab025-Exit
072300     end-if.
072400*
072500     perform   ab027-Scan-One-Char
072600               varying WS-Field-Ix from 1 by 1
072700               until WS-Field-Ix > WS-Field-Len.
072800*
072900     if        WS-Digit-Count = 0
073000               move "N" to WS-Numeric-Ok-Sw
073100     end-if.
073200*
073300     if        WS-Numeric-Ok
073400               if   WS-Frac-Digits > 7
073500                    move "N" to WS-Numeric-Ok-Sw
073600               else
073700                    compute WS-Real-Value rounded =
073800                            WS-Parsed-Value /
073900                            WS-Pow10 (WS-Frac-Digits + 1)
074000                    if   WS-Negative-Sw = "Y"
074100                         compute WS-Real-Value = WS-Real-Value * -1
074200                    end-if
074300               end-if
074400     end-if.
074500*
074600 ab025-Exit.  exit section.
074700*
074800 ab026-Trim-Trailing-Space   section.
074900***********************************
075000*
075100     subtract  1 from WS-Field-Len.
075200*
075300 ab026-Exit.  exit section.
075400*
075500 ab027-Scan-One-Char         section.
075600***********************************
075700*
075800* One byte of the field - digit, leading sign, decimal point,
075900* or anything else is invalid.  Called once per occupied
076000* byte by the PERFORM ... VARYING in ab025.
076100*
076200     evaluate  CV-Gs-Char (WS-Field-Ix)
076300         when  "0" thru "9"
076400               move CV-Gs-Char (WS-Field-Ix) to WS-Digit-Val
076500               compute WS-Parsed-Value =
076600                       WS-Parsed-Value * 10 + WS-Digit-Val
076700               add  1 to WS-Digit-Count
076800               if   WS-Point-Seen-Sw = "Y"
076900                    add 1 to WS-Frac-Digits
077000               end-if
077100         when  "-"
077200               if   WS-Field-Ix = 1
077300                    move "Y" to WS-Negative-Sw
077400               else
077500                    move "N" to WS-Numeric-Ok-Sw
077600               end-if
077700         when  "."
077800               if   WS-Point-Seen-Sw = "Y"
077900                    move "N" to WS-Numeric-Ok-Sw
078000               else
078100                    move "Y" to WS-Point-Seen-Sw
078200               end-if
078300         when  other
078400               move "N" to WS-Numeric-Ok-Sw
078500     end-evaluate.
078600*
078700 ab027-Exit.  exit section.
078800*
