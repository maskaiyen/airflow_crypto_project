000100*****************************************************************
000200*                                                               *
000300*             Crypto Market Data Quality Validation             *
000400*                 Quality Report - Print Routine                *
000500*                                                               *
000600*****************************************************************
000700*
000800 identification          division.
000900*===============================
001000*
001100*
001200 program-id.         cv010.
001300*
001400*    Author.             P D Carrick, 03/11/88.
001500*                        For Northgate Data Services.
001600*
001700*    Installation.       Northgate Data Services - Batch Suite.
001800*
001900*    Date-Written.       03/11/88.
002000*
002100*    Date-Compiled.
002200*
002300*    Security.           Copyright (C) 1988-2026, Northgate Data
002400*                        Services.  Internal use only.
002500*
002600*    Remarks.            Quality Report.
002700*                        Started life as the shop's generic
002800*                        exception-register print routine - a
002900*                        tally table and a percentage column,
003000*                        called by any overnight job that needed
003100*                        one.  Adapted in 2026 to re-read the
003200*                        flagged crypto file cv000 leaves behind
003300*                        and print the five-check quality
003400*                        report, so cv000 no longer has to carry
003500*                        its own Report Writer section.
003600*
003700*    Version.            See Prog-Name in WS.
003800*
003900*    Called modules.     None.
004000*
004100*    Calling modules.    cv000.
004200*
004300*    Error messages used.
004400*  Module specific:
004500*                        CV004.
004600*
004700* Changes:
004800* 03/11/88 pdc -        Written - generic exception register,
004900*                       3 tally slots, called by any overnight
005000*                       job needing a counts-and-percentage
005100*                       print.
005200* 19/04/90 pdc -    .01 Added the percentage column - finance
005300*                       wanted failure rates, not just counts.
005400* 11/01/94 pdc -    .02 Tally table widened from 3 slots to 5
005500*                       for the new schema-check job.
005600* 08/06/98 smw - Y2K.03 Date routines widened to store the full
005700*                       century.
005800* 23/11/99 smw -    .04 Confirmed clean on century rollover
005900*                       tests.
006000* 17/02/03 jrt -    .05 Moved to line-sequential I-O with the
006100*                       rest of the suite.
006200* 11/08/26 pdc - 2.1.00 Pulled out of cv000 and repointed at the
006300*                       flagged crypto file - one tally-and-
006400*                       print pass per check instead of cv000
006500*                       carrying its own Report Writer section.
006600* 13/08/26 pdc -    .01 Up-to-5 example rows added per failed
006700*                       check, per the desk's new report layout.
006800* 14/08/26 jrt -    .02 CV-Calling-Data was sitting in Working-
006900*                       Storage with a PROCEDURE DIVISION USING
007000*                       pointed at it - moved the COPY into its
007100*                       own Linkage Section, where a USING
007200*                       operand belongs.
007300*
007400 environment             division.
007500*===============================
007600*
007700 copy  "envdiv.cob".
007800*
007900 input-output            section.
008000 file-control.
008100 copy  "selcvflg.cob".
008200 copy  "selcvprt.cob".
008300*
008400 data                    division.
008500*===============================
008600*
008700 file section.
008800*
008900 copy  "fdcvflg.cob".
009000*
009100 FD  Print-File
009200     reports are Quality-Report.
009300*
009400 working-storage section.
009500*-----------------------
009600 77  Prog-Name           pic x(15) value "CV010 (2.1.00)".
009700*
009800 copy  "cverrs.cob".
009900 copy  "cvstats.cob".
010000*
010100 01  WS-Data.
010200     03  CV-Flg-Status   pic xx          value "00".
010300     03  CV-Prt-Status   pic xx          value "00".
010400     03  WS-Eof-Sw       pic x           value "N".
010500         88  WS-Eof                      value "Y".
010600     03  filler          pic x(4)        value spaces.
010700*
010800* Flat areas the report groups below print SOURCE from - one
010900* check's worth, one example row's worth, moved in from the
011000* tables just ahead of each GENERATE, same as the old exception
011100* register always did (it never let Report Writer see a
011200* subscript).
011300*
011400 01  WS-Rpt-Check.
011500     03  WS-Rpt-Check-Name    pic x(20).
011600     03  WS-Rpt-Check-Status  pic x(7).
011700     03  WS-Rpt-Check-Total   pic 9(7).
011800     03  WS-Rpt-Check-Failed  pic 9(7).
011900     03  WS-Rpt-Check-Pct     pic 9(3)v9(2).
012000     03  filler               pic x(1).
012100*
012200 01  WS-Rpt-Example.
012300     03  WS-Rpt-Ex-Id         pic x(30).
012400     03  WS-Rpt-Ex-Symbol     pic x(10).
012500     03  WS-Rpt-Ex-Name       pic x(30).
012600     03  WS-Rpt-Ex-Price      pic x(15).
012700     03  WS-Rpt-Ex-Mktcap     pic x(17).
012800     03  WS-Rpt-Ex-Supply     pic x(17).
012900     03  WS-Chk-Ix-Save       pic 9.
013000     03  filler               pic x(1).
013100*
013200* Example rows, five checks deep by five examples deep - filled
013300* while the flagged file is read once, top to bottom; printed
013400* again, check by check, while the report is built.
013500*
013600 01  CV-Example-Rows.
013700     03  CV-Ex-Check      occurs 5 indexed by CV-Exc-Ix.
013800         05  CV-Ex-Count  pic 9             comp.
013900         05  CV-Ex-Row    occurs 5 indexed by CV-Exr-Ix.
014000             07  CV-Ex-Id      pic x(30).
014100             07  CV-Ex-Symbol  pic x(10).
014200             07  CV-Ex-Name    pic x(30).
014300             07  CV-Ex-Price   pic x(15).
014400             07  CV-Ex-Mktcap  pic x(17).
014500             07  CV-Ex-Supply  pic x(17).
014600     03  filler               pic x(1).
014700*
014800* R9 trailer work - comma lists built one name at a time as the
014900* 5 checks are classified, same STRING-with-POINTER technique
015000* the shop uses for building any delimited display field.
015100*
015200 01  WS-List-Work.
015300     03  WS-Passed-List       pic x(70)   value spaces.
015400     03  WS-Failed-List       pic x(70)   value spaces.
015500     03  WS-Skipped-List      pic x(70)   value spaces.
015600     03  WS-Passed-Ptr        pic 9(3)    comp value 1.
015700     03  WS-Failed-Ptr        pic 9(3)    comp value 1.
015800     03  WS-Skipped-Ptr       pic 9(3)    comp value 1.
015900     03  WS-Passed-Cnt        pic 9       comp value zero.
016000     03  WS-Failed-Cnt        pic 9       comp value zero.
016100     03  WS-Skipped-Cnt       pic 9       comp value zero.
016200     03  filler               pic x(1).
016300*
016400*
016500* Run-date redisplay.  CV-Cd-Run-Date arrives from cv000 already
016600* in ccyy-mm-dd order (the Intl view below) - re-cast into the
016700* shop's UK dd/mm/ccyy house style for the printed header, same
016800* three-way date-format redefine payroll has always carried (the
016900* USA view is declared per house standard and, same as payroll,
017000* is not presently used).
017100*
017200 01  WS-Date-Formats.
017300     03  WS-Date              pic x(10)   value "9999-99-99".
017400     03  WS-Intl redefines WS-Date.
017500         05  WS-Intl-Year     pic 9(4).
017600         05  filler           pic x       value "-".
017700         05  WS-Intl-Month    pic 99.
017800         05  filler           pic x       value "-".
017900         05  WS-Intl-Days     pic 99.
018000     03  WS-UK redefines WS-Date.
018100         05  WS-UK-Days       pic 99.
018200         05  filler           pic x       value "/".
018300         05  WS-UK-Month      pic 99.
018400         05  filler           pic x       value "/".
018500         05  WS-UK-Year       pic 9(4).
018600* Not used.
018700     03  WS-USA redefines WS-Date.
018800         05  WS-USA-Month     pic 99.
018900         05  filler           pic x       value "/".
019000         05  WS-USA-Days      pic 99.
019100         05  filler           pic x       value "/".
019200         05  filler           pic 9(4).
019300*
019400 01  WS-Temp-Date.
019500     03  WS-Temp-Year         pic 9(4).
019600     03  WS-Temp-Month        pic 99.
019700     03  WS-Temp-Days         pic 99.
019800     03  filler               pic x(1).
019900*
020000 01  WS-Report-Date           pic x(10)   value spaces.
020100*
020200 report section.
020300*===============
020400*
020500 RD  Quality-Report
020600     control      Final
020700     Page Limit   60
020800     Heading      1
020900     First Detail 5
021000     Last  Detail 58.
021100*
021200 01  Rpt-Page-Heading  type Page Heading.
021300     03  line  1.
021400         05  col   1     pic x(15)   source Prog-Name.
021500         05  col  20     pic x(34)
021600                         value "Crypto Market Data Quality Report".
021700         05  col  60     pic x(5)    value "Page ".
021800         05  col  66     pic zz9     source Page-Counter.
021900     03  line  2.
022000         05  col   1     pic x(9)    value "Run Date:".
022100         05  col  11     pic x(10)   source WS-Report-Date.
022200         05  col  35     pic x(16)   value "Overall Status:".
022300         05  col  52     pic x(7)    source CV-Overall-Status.
022400     03  line  3.
022500         05  col   1     pic x(6)    value "Stage:".
022600         05  col   8     pic x(15)   value "data_validation".
022700         05  col  35     pic x(11)   value "Total Rows:".
022800         05  col  47     pic zzzzzz9 source CV-Total-Rows.
022900     03  line  5.
023000         05  col   1                 value "Check".
023100         05  col  23                 value "Status".
023200         05  col  32                 value "Total".
023300         05  col  40                 value "Failed".
023400         05  col  48                 value "Pct".
023500         05  filler       col  54    pic x(30).
023600*
023700 01  Check-Detail  type is detail.
023800     03  line + 2.
023900         05  col   1     pic x(20)   source WS-Rpt-Check-Name.
024000         05  col  23     pic x(7)    source WS-Rpt-Check-Status.
024100         05  col  32     pic zzzzzz9 source WS-Rpt-Check-Total.
024200         05  col  40     pic zzzzzz9 source WS-Rpt-Check-Failed.
024300         05  col  49     pic zz9.99  source WS-Rpt-Check-Pct.
024400         05  filler       col  55    pic x(20).
024500*
024600 01  Example-Detail  type is detail.
024700     03  line + 1.
024800         05  col   3     pic x(10)   source WS-Rpt-Ex-Symbol.
024900         05  col  15     pic x(20)   source WS-Rpt-Ex-Name.
025000         05  col  37     pic x(30)   source WS-Rpt-Ex-Id
025100                         present when WS-Chk-Ix-Save = 5.
025200         05  col  37     pic x(15)   source WS-Rpt-Ex-Price
025300                         present when WS-Chk-Ix-Save = 2
025400                            or        WS-Chk-Ix-Save = 3.
025500         05  col  53     pic x(17)   source WS-Rpt-Ex-Mktcap
025600                         present when WS-Chk-Ix-Save = 3.
025700         05  col  71     pic x(17)   source WS-Rpt-Ex-Supply
025800                         present when WS-Chk-Ix-Save = 3.
025900         05  filler       col  89    pic x(4).
026000*
026100 01  Rpt-Trailer  type control footing final.
026200     03  line + 2.
026300         05  col   1     pic x(20)   value "Checks Total/Exec:".
026400         05  col  21     pic 9       value 5.
026500         05  col  23     pic x       value "/".
026600         05  col  24     pic 9       source CV-Checks-Executed.
026700     03  line + 2.
026800         05  col   1     pic x(8)    value "Passed:".
026900         05  col  10     pic x(70)   source WS-Passed-List.
027000     03  line + 1.
027100         05  col   1     pic x(8)    value "Failed:".
027200         05  col  10     pic x(70)   source WS-Failed-List.
027300     03  line + 1.
027400         05  col   1     pic x(9)    value "Skipped:".
027500         05  col  10     pic x(70)   source WS-Skipped-List.
027600     03  line + 2.
027700         05  filler       col   1    pic x(40)
027800                         value "-- end of crypto quality report --".
027900*
028000 linkage section.
028100*-----------------------
028200*
028300* The run date comes in off cv000's own copy of CV-Calling-Data -
028400* the report carries no clock call of its own, so the header date
028500* always matches the run that flagged the file, not whatever day
028600* this print happens to run on.
028700*
028800 copy "cvcall.cob".
028900*
029000 procedure division using CV-Calling-Data.
029100*==========================================
029200*
029300 aa000-Main                  section.
029400***********************************
029500*
029600     perform   aa010-Init-Check-Table.
029700     perform   aa020-Open-Files.
029800*
029900     if        CV-Flg-Status not = "00"
030000            or CV-Prt-Status not = "00"
030100               display CV004 upon console
030200               goback
030300     end-if.
030400*
030500     perform   aa030-Read-Flagged-File.
030600     perform   aa040-Finish-Stats.
030700     perform   aa050-Build-Lists.
030800     perform   aa060-Format-Run-Date.
030900     perform   aa070-Print-Report.
031000*
031100     close     CV-Flagged-File Print-File.
031200     goback.
031300*
031400 aa000-Exit.  exit section.
031500*
031600 aa010-Init-Check-Table      section.
031700***********************************
031800*
031900     move      "numeric_types"    to CV-Check-Name (1).
032000     move      "price_range"      to CV-Check-Name (2).
032100     move      "market_cap"       to CV-Check-Name (3).
032200     move      "missing_values"   to CV-Check-Name (4).
032300     move      "duplicates"       to CV-Check-Name (5).
032400     move      zero to CV-Total-Rows.
032500*
032600     perform   ab010-Zero-One-Check
032700               varying CV-Chk-Ix from 1 by 1
032800               until CV-Chk-Ix > 5.
032900*
033000 aa010-Exit.  exit section.
033100*
033200 ab010-Zero-One-Check        section.
033300***********************************
033400*
033500     move      zero to CV-Check-Total (CV-Chk-Ix)
033600                        CV-Check-Failed (CV-Chk-Ix)
033700                        CV-Check-Pct (CV-Chk-Ix).
033800     set       CV-Exc-Ix to CV-Chk-Ix.
033900     move      zero to CV-Ex-Count (CV-Exc-Ix).
034000*
034100 ab010-Exit.  exit section.
034200*
034300 aa020-Open-Files            section.
034400***********************************
034500*
034600     open      input  CV-Flagged-File.
034700     open      output Print-File.
034800*
034900 aa020-Exit.  exit section.
035000*
035100 aa030-Read-Flagged-File     section.
035200***********************************
035300*
035400* One pass over the flagged file - every one of the 5 flags is
035500* looked at on every record, same trip round.  R8's per-check
035600* total_rows therefore comes out equal to CV-Total-Rows for
035700* every check; there is no per-check skip part way through a
035800* run.
035900*
036000     read      CV-Flagged-File at end
036100               move "Y" to WS-Eof-Sw
036200     end-read.
036300*
036400     perform   ab020-Tally-One-Record until WS-Eof.
036500*
036600 aa030-Exit.  exit section.
036700*
036800 ab020-Tally-One-Record      section.
036900***********************************
037000*
037100     add       1 to CV-Total-Rows
037200                    CV-Check-Total (1)
037300                    CV-Check-Total (2)
037400                    CV-Check-Total (3)
037500                    CV-Check-Total (4)
037600                    CV-Check-Total (5).
037700*
037800     if        CV-Non-Numeric-Yes
037900               move 1 to CV-Chk-Ix
038000               perform ab030-Tally-Check
038100     end-if.
038200     if        CV-Abnormal-Price-Yes
038300               move 2 to CV-Chk-Ix
038400               perform ab030-Tally-Check
038500     end-if.
038600     if        CV-Invalid-Mkt-Cap-Yes
038700               move 3 to CV-Chk-Ix
038800               perform ab030-Tally-Check
038900     end-if.
039000     if        CV-Missing-Values-Yes
039100               move 4 to CV-Chk-Ix
039200               perform ab030-Tally-Check
039300     end-if.
039400     if        CV-Duplicate-Yes
039500               move 5 to CV-Chk-Ix
039600               perform ab030-Tally-Check
039700     end-if.
039800*
039900     read      CV-Flagged-File at end
040000               move "Y" to WS-Eof-Sw
040100     end-read.
040200*
040300 ab020-Exit.  exit section.
040400*
040500 ab030-Tally-Check           section.
040600***********************************
040700*
040800* CV-Chk-Ix is set by the caller before this is performed - one
040900* flag, one check slot.  Examples stop filling once 5 are held,
041000* per R8, but the failed count keeps climbing regardless.
041100*
041200     add       1 to CV-Check-Failed (CV-Chk-Ix).
041300     set       CV-Exc-Ix to CV-Chk-Ix.
041400     if        CV-Ex-Count (CV-Exc-Ix) < 5
041500               add  1 to CV-Ex-Count (CV-Exc-Ix)
041600               set  CV-Exr-Ix to CV-Ex-Count (CV-Exc-Ix)
041700               move CV-Flg-Id
041800                    to CV-Ex-Id (CV-Exc-Ix, CV-Exr-Ix)
041900               move CV-Flg-Symbol
042000                    to CV-Ex-Symbol (CV-Exc-Ix, CV-Exr-Ix)
042100               move CV-Flg-Name
042200                    to CV-Ex-Name (CV-Exc-Ix, CV-Exr-Ix)
042300               move CV-Flg-Current-Price
042400                    to CV-Ex-Price (CV-Exc-Ix, CV-Exr-Ix)
042500               move CV-Flg-Market-Cap
042600                    to CV-Ex-Mktcap (CV-Exc-Ix, CV-Exr-Ix)
042700               move CV-Flg-Circ-Supply
042800                    to CV-Ex-Supply (CV-Exc-Ix, CV-Exr-Ix)
042900     end-if.
043000*
043100 ab030-Exit.  exit section.
043200*
043300 aa040-Finish-Stats          section.
043400***********************************
043500*
043600     perform   ab040-Finish-One-Check
043700               varying CV-Chk-Ix from 1 by 1
043800               until CV-Chk-Ix > 5.
043900*
044000 aa040-Exit.  exit section.
044100*
044200 ab040-Finish-One-Check      section.
044300***********************************
044400*
044500* R8 - a flag that was never computed has no way to arrive here
044600* (cv000 always sets all 5), so SKIPPED only ever fires in the
044700* degenerate case of a flagged file with nothing in it - this
044800* module never gets called on a schema failure, so that case
044900* should not arise, but the branch is kept rather than assumed
045000* away.
045100*
045200     if        CV-Total-Rows = zero
045300               move "SKIPPED" to CV-Check-Status (CV-Chk-Ix)
045400     else
045500               if   CV-Check-Failed (CV-Chk-Ix) = zero
045600                    move "PASSED" to CV-Check-Status (CV-Chk-Ix)
045700               else
045800                    move "FAILED" to CV-Check-Status (CV-Chk-Ix)
045900                    compute CV-Check-Pct (CV-Chk-Ix) rounded =
046000                            CV-Check-Failed (CV-Chk-Ix) /
046100                            CV-Total-Rows * 100
046200               end-if
046300     end-if.
046400*
046500 ab040-Exit.  exit section.
046600*
046700 aa050-Build-Lists           section.
046800***********************************
046900*
047000     move      zero     to CV-Checks-Executed.
047100     move      "PASSED" to CV-Overall-Status.
047200     move      spaces to WS-Passed-List WS-Failed-List
047300                          WS-Skipped-List.
047400     move      1      to WS-Passed-Ptr WS-Failed-Ptr
047500                          WS-Skipped-Ptr.
047600     move      zero   to WS-Passed-Cnt WS-Failed-Cnt
047700                          WS-Skipped-Cnt.
047800*
047900     perform   ab050-Classify-One-Check
048000               varying CV-Chk-Ix from 1 by 1
048100               until CV-Chk-Ix > 5.
048200*
048300 aa050-Exit.  exit section.
048400*
048500 ab050-Classify-One-Check    section.
048600***********************************
048700*
048800     evaluate  CV-Check-Status (CV-Chk-Ix)
048900         when  "PASSED"
049000               add 1 to CV-Checks-Executed
049100               perform ab051-Append-Passed
049200         when  "FAILED"
049300               add 1 to CV-Checks-Executed
049400               move "FAILED" to CV-Overall-Status
049500               perform ab052-Append-Failed
049600         when  "SKIPPED"
049700               perform ab053-Append-Skipped
049800     end-evaluate.
049900*
050000 ab050-Exit.  exit section.
050100*
050200 ab051-Append-Passed         section.
050300***********************************
050400*
050500     if        WS-Passed-Cnt > zero
050600               string ", " delimited by size
050700                      into WS-Passed-List
050800                      with pointer WS-Passed-Ptr
050900               end-string
051000     end-if.
051100     string    CV-Check-Name (CV-Chk-Ix) delimited by space
051200               into WS-Passed-List
051300               with pointer WS-Passed-Ptr
051400     end-string.
051500     add       1 to WS-Passed-Cnt.
051600*
051700 ab051-Exit.  exit section.
051800*
051900 ab052-Append-Failed         section.
052000***********************************
052100*
052200     if        WS-Failed-Cnt > zero
052300               string ", " delimited by size
052400                      into WS-Failed-List
052500                      with pointer WS-Failed-Ptr
052600               end-string
052700     end-if.
052800     string    CV-Check-Name (CV-Chk-Ix) delimited by space
052900               into WS-Failed-List
053000               with pointer WS-Failed-Ptr
053100     end-string.
053200     add       1 to WS-Failed-Cnt.
053300*
053400 ab052-Exit.  exit section.
053500*
053600 ab053-Append-Skipped        section.
053700***********************************
053800*
053900     if        WS-Skipped-Cnt > zero
054000               string ", " delimited by size
054100                      into WS-Skipped-List
054200                      with pointer WS-Skipped-Ptr
054300               end-string
054400     end-if.
054500     string    CV-Check-Name (CV-Chk-Ix) delimited by space
054600               into WS-Skipped-List
054700               with pointer WS-Skipped-Ptr
054800     end-string.
054900     add       1 to WS-Skipped-Cnt.
055000*
055100 ab053-Exit.  exit section.
055200*
055300 aa060-Format-Run-Date       section.
055400***********************************
055500*
055600* CV-Cd-Run-Date is already ccyy-mm-dd (the Intl view) - read
055700* its 3 parts into scratch, then write the same 3 parts back
055800* through the UK view so the header prints dd/mm/ccyy, house
055900* style.
056000*
056100     move      CV-Cd-Run-Date to WS-Date.
056200     move      WS-Intl-Year   to WS-Temp-Year.
056300     move      WS-Intl-Month  to WS-Temp-Month.
056400     move      WS-Intl-Days   to WS-Temp-Days.
056500     move      WS-Temp-Days   to WS-UK-Days.
056600     move      WS-Temp-Month  to WS-UK-Month.
056700     move      WS-Temp-Year   to WS-UK-Year.
056800     move      WS-Date        to WS-Report-Date.
056900*
057000 aa060-Exit.  exit section.
057100*
057200 aa070-Print-Report          section.
057300***********************************
057400*
057500     initiate  Quality-Report.
057600*
057700     perform   ab060-Print-One-Check
057800               varying CV-Chk-Ix from 1 by 1
057900               until CV-Chk-Ix > 5.
058000*
058100     terminate Quality-Report.
058200*
058300 aa070-Exit.  exit section.
058400*
058500 ab060-Print-One-Check       section.
058600***********************************
058700*
058800     move      CV-Check-Name (CV-Chk-Ix)   to WS-Rpt-Check-Name.
058900     move      CV-Check-Status (CV-Chk-Ix) to WS-Rpt-Check-Status.
059000     move      CV-Check-Total (CV-Chk-Ix)  to WS-Rpt-Check-Total.
059100     move      CV-Check-Failed (CV-Chk-Ix) to WS-Rpt-Check-Failed.
059200     move      CV-Check-Pct (CV-Chk-Ix)    to WS-Rpt-Check-Pct.
059300     generate  Check-Detail.
059400*
059500     if        CV-Check-Status (CV-Chk-Ix) = "FAILED"
059600               set  CV-Exc-Ix to CV-Chk-Ix
059700               move CV-Chk-Ix to WS-Chk-Ix-Save
059800               perform ab070-Print-Examples
059900                       varying CV-Exr-Ix from 1 by 1
060000                       until CV-Exr-Ix > CV-Ex-Count (CV-Exc-Ix)
060100     end-if.
060200*
060300 ab060-Exit.  exit section.
060400*
060500 ab070-Print-Examples        section.
060600***********************************
060700*
060800     move      CV-Ex-Id (CV-Exc-Ix, CV-Exr-Ix)
060900                         to WS-Rpt-Ex-Id.
061000     move      CV-Ex-Symbol (CV-Exc-Ix, CV-Exr-Ix)
061100                         to WS-Rpt-Ex-Symbol.
061200     move      CV-Ex-Name (CV-Exc-Ix, CV-Exr-Ix)
061300                         to WS-Rpt-Ex-Name.
061400     move      CV-Ex-Price (CV-Exc-Ix, CV-Exr-Ix)
061500                         to WS-Rpt-Ex-Price.
061600     move      CV-Ex-Mktcap (CV-Exc-Ix, CV-Exr-Ix)
061700                         to WS-Rpt-Ex-Mktcap.
061800     move      CV-Ex-Supply (CV-Exc-Ix, CV-Exr-Ix)
061900                         to WS-Rpt-Ex-Supply.
062000     generate  Example-Detail.
062100*
062200 ab070-Exit.  exit section.
062300*
